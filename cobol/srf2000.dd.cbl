000100*****************************************************************
000200*                                                               *
000300*   SRF2000  --  LOAN RESULT RECORD (FINANCE ENGINE OUTPUT)      *
000400*                                                                *
000500*   One record per financing run.  Echoes the request fields     *
000600*   and carries the computed monthly payment, total cost,        *
000700*   total interest and monthly-cost-vs-cash figures produced     *
000800*   by SETSRFIN's amortization paragraphs.                       *
000900*                                                                *
001000*****************************************************************
001100*
001200* Changes:
001300* 11/07/89 djb -        Original layout, market rate only.
001400* 19/09/94 djb -    .01 Added MONTHLY-COST-VS-CASH for the green
001500*                       loan comparison leaflet.
001600* 12/03/99 krt -    .02 Y2K review - no date fields, no change.
001700* 22/11/16 slm -    .03 Renamed per house SR- prefix standard.
001800* 14/10/25 vbc -    .04 Taken over for the new ROI batch suite.
001900*
002000 01  SRF-REC.
002100     05  SRF-PRINCIPAL-AMOUNT        PIC 9(7)V9(2).
002200     05  SRF-LOAN-TERM-YEARS         PIC 9(2).
002300     05  SRF-ANNUAL-RATE             PIC 9V9(4).
002400     05  SRF-MONTHLY-PAYMENT         PIC 9(6)V9(2).
002500     05  SRF-MONTHLY-PAYMENT-X REDEFINES SRF-MONTHLY-PAYMENT
002600                                     PIC X(8).
002700     05  SRF-TOTAL-COST              PIC 9(8)V9(2).
002800     05  SRF-TOTAL-INTEREST          PIC 9(8)V9(2).
002900     05  SRF-MONTHLY-COST-VS-CASH    PIC 9(6)V9(2).
003000     05  SRF-RATE-SOURCE             PIC X(20).
003100     05  FILLER                      PIC X(18).
