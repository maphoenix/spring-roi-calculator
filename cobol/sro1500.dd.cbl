000100*****************************************************************
000200*                                                               *
000300*   SRO1500  --  OCCUPANCY INPUT RECORD (DAYTIME/NIGHT SPLIT)    *
000400*                                                                *
000500*   One record per monthly occupancy split request.  Fixed      *
000600*   calendar of 8 weekend days and 22 weekdays is assumed by     *
000700*   SETSROCC - it is not driven from the actual calendar.        *
000800*                                                                *
000900*****************************************************************
001000*
001100* Changes:
001200* 14/05/91 djb -        Original layout for time-of-use review.
001300* 19/09/94 djb -    .01 Added away-weekday ratio, was hard coded.
001400* 12/03/99 krt -    .02 Y2K review - no date fields, no change.
001500* 22/11/16 slm -    .03 Renamed per house SR- prefix standard.
001600* 14/10/25 vbc -    .04 Taken over for the new ROI batch suite.
001700*
001800 01  SRO-REC.
001900     05  SRO-USAGE-FIELD.
002000         10  SRO-MONTH-TOTAL-USAGE   PIC 9(5)V9(2).
002100     05  SRO-USAGE-X REDEFINES SRO-USAGE-FIELD
002200                                     PIC X(7).
002300     05  SRO-DAYS-AT-HOME-PER-WEEK   PIC 9(1).
002400     05  SRO-WEEKEND-DAYTIME-RATIO   PIC 9V9(4).
002500     05  SRO-HOME-WKDY-RATIO-FLD.
002600         10  SRO-HOME-WEEKDAY-RATIO  PIC 9V9(4).
002700     05  SRO-HOME-WKDY-RATIO-X REDEFINES SRO-HOME-WKDY-RATIO-FLD
002800                                     PIC X(5).
002900     05  SRO-AWAY-WEEKDAY-RATIO      PIC 9V9(4).
003000     05  FILLER                      PIC X(2).
