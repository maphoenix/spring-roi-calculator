000100*****************************************************************
000200*                                                               *
000300*                 S E T S R R O I                                *
000400*         SOLAR / BATTERY ROI RATE-SHOPPER ENGINE                *
000500*                                                               *
000600*   FOR ONE HOUSEHOLD AND THE STANDING TARIFF TABLE, COMPUTES   *
000700*   ANNUAL BATTERY-ARBITRAGE SAVING PLUS SOLAR SELF-USE AND      *
000800*   EXPORT SAVING FOR EVERY TARIFF ON FILE, AND WRITES ONE       *
000900*   ROI RESULT ROW PER TARIFF.  NO TOTALS, NO CONTROL BREAKS -   *
001000*   SEE SRR2000 FOR THE OUTPUT LAYOUT.                          *
001100*                                                               *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500 PROGRAM-ID.             SETSRROI.
001600 AUTHOR.                 DJB.
001700 INSTALLATION.           SUNWARD ENERGY SYSTEMS - RATES DEPT.
001800 DATE-WRITTEN.           02/06/88.
001900 DATE-COMPILED.
002000 SECURITY.               COMPANY CONFIDENTIAL.
002100*
002200* REMARKS.               SOLAR/BATTERY ROI RATE-SHOPPER BATCH.
002300*                        READS ONE HOUSEHOLD INPUT ROW, THEN THE
002400*                        STANDING TARIFF TABLE, AND WRITES ONE
002500*                        SAVING RESULT PER TARIFF.
002600*
002700* CHANGES:
002800* 06/02/88 DJB -        ORIGINAL VERSION, PEAK/OFF-PEAK ONLY.
002900* 14/05/91 DJB -    .01 ADDED SOLAR SELF-USE/EXPORT SAVING WHEN
003000*                       THE SOLAR BUY-BACK TARIFFS CAME ON LINE.
003100* 19/09/94 DJB -    .02 BATTERY EFFICIENCY FACTOR PULLED OUT TO
003200*                       A NAMED CONSTANT PER AUDIT FINDING.
003300* 12/03/99 KRT -    .03 Y2K REVIEW - NO DATE FIELDS IN THIS RUN,
003400*                       NO CHANGE REQUIRED.
003500* 03/06/05 KRT -    .04 RE-POINTED TARIFF FILE TO SRTARIFF DD
003600*                       NAME, DROPPED THE OLD HARD-CODED PATH.
003700* 22/11/16 SLM -    .05 RENAMED FIELDS TO THE HOUSE SR- PREFIX
003800*                       STANDARD; WAS SHOP- BEFORE THIS.
003900* 14/10/25 VBC -    .06 TAKEN OVER FOR THE NEW ROI BATCH SUITE,
004000*                       SR2601.  ADDED THE RAW X-VIEW FIELDS FOR
004100*                       BAD-RATE DIAGNOSTICS.
004200* 13/11/25 VBC -    .07 EMPTY TARIFF TABLE NOW A CLEAN ZERO-ROWS
004300*                       RUN, NOT AN ABEND - MATCHES RATE SERVICE.
004400* 10/08/26 VBC -    .08 DROPPED THE UPSI TRACE SWITCH - NOT A
004500*                       DEVICE THIS SHOP USES.  BAD-RATE DISPLAY
004600*                       NOW UNCONDITIONAL.
004700*
004800 ENVIRONMENT             DIVISION.
004900 CONFIGURATION           SECTION.
005000 SPECIAL-NAMES.
005100     CONSOLE IS CRT.
005200*
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT SRH-FILE     ASSIGN TO "SRHOUSE"
005700                          ORGANIZATION LINE SEQUENTIAL.
005800*
005900     SELECT SRT-FILE     ASSIGN TO "SRTARIFF"
006000                          ORGANIZATION LINE SEQUENTIAL.
006100*
006200     SELECT SRR-FILE     ASSIGN TO "SRROIOUT"
006300                          ORGANIZATION LINE SEQUENTIAL.
006400*
006500 DATA                    DIVISION.
006600 FILE                    SECTION.
006700*
006800 FD  SRH-FILE
006900     RECORD CONTAINS 20 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS SRH-REC.
007200 COPY "srh1500.dd.cbl".
007300*
007400 FD  SRT-FILE
007500     RECORD CONTAINS 56 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS SRT-REC.
007800 COPY "srt1500.dd.cbl".
007900*
008000 FD  SRR-FILE
008100     RECORD CONTAINS 41 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS SRR-REC.
008400 COPY "srr2000.dd.cbl".
008500*
008600 WORKING-STORAGE         SECTION.
008700*
008800 01  VARIABLES.
008900     05  SRH-EOF-SW              PIC 9(1)      VALUE 0.
009000     05  SRT-EOF-SW              PIC 9(1)      VALUE 0.
009100     05  WS-REC-CTR              PIC 9(5)      COMP VALUE 0.
009200     05  WS-TARIFF-CTR           PIC 9(5)      COMP VALUE 0.
009300*
009400 01  HOUSEHOLD-FACTORS.
009500     05  WS-USABLE-BATTERY       PIC 9(5)V99   COMP-3.
009600     05  WS-SHIFTABLE-CAP        PIC 9(7)V99   COMP-3.
009700     05  WS-SHIFTABLE            PIC 9(7)V99   COMP-3.
009800     05  WS-SOLAR-GEN            PIC 9(7)V99   COMP-3.
009900     05  WS-SOLAR-USED           PIC 9(7)V99   COMP-3.
010000     05  WS-SOLAR-EXPORT         PIC 9(7)V99   COMP-3.
010100*
010200 01  TARIFF-WORK.
010300     05  WS-BATTERY-SAVINGS      PIC S9(7)V99  COMP-3.
010400     05  WS-SOLAR-SAVINGS        PIC S9(7)V99  COMP-3.
010500     05  WS-TOTAL-SAVING         PIC S9(7)V99  COMP-3.
010600*
010700 01  HOUSE-CONSTANTS.
010800     05  WS-BATTERY-USABLE-PCT       PIC 9V99  VALUE .90.
010900     05  WS-BATTERY-EFFICIENCY       PIC 9V99  VALUE .85.
011000     05  WS-SOLAR-GENERATION-FACTOR  PIC 9(3)  VALUE 850.
011100     05  WS-SOLAR-SELF-USE-PCT       PIC 9V99  VALUE .50.
011200     05  WS-SOLAR-EXPORT-PCT         PIC 9V99  VALUE .50.
011300     05  WS-GRID-EXPORT-EFFICIENCY   PIC 9V99  VALUE .60.
011400     05  WS-DAYS-PER-YEAR            PIC 9(3)  VALUE 365.
011500*
011600 PROCEDURE               DIVISION.
011700*
011800 A010-MAIN-LINE.
011900     DISPLAY SPACES UPON CRT.
012000     DISPLAY "* * * * B E G I N   S E T S R R O I"
012100         UPON CRT AT 1401.
012200     OPEN INPUT SRH-FILE.
012300     OPEN INPUT SRT-FILE.
012400     OPEN OUTPUT SRR-FILE.
012500     PERFORM 010-READ-HOUSEHOLD.
012600     IF SRH-EOF-SW = 1
012700         DISPLAY "!!!! NO HOUSEHOLD INPUT RECORD ON SRHOUSE"
012800             UPON CRT AT 2301
012900     ELSE
013000         PERFORM 020-COMPUTE-HOUSEHOLD-FACTORS
013100         PERFORM 030-READ-TARIFF
013200         PERFORM 040-PROCESS-TARIFFS THRU 040-PROCESS-TARIFFS-EXIT
013300             UNTIL SRT-EOF-SW = 1.
013400     PERFORM 900-END-RTN.
013500*
013600 010-READ-HOUSEHOLD.
013700     READ SRH-FILE
013800         AT END MOVE 1 TO SRH-EOF-SW.
013900*
014000 020-COMPUTE-HOUSEHOLD-FACTORS.
014100     COMPUTE WS-USABLE-BATTERY ROUNDED =
014200         SRH-BATTERY-SIZE * WS-BATTERY-USABLE-PCT.
014300     COMPUTE WS-SHIFTABLE-CAP ROUNDED =
014400         WS-USABLE-BATTERY * WS-DAYS-PER-YEAR.
014500     IF WS-SHIFTABLE-CAP < SRH-USAGE-KWH
014600         MOVE WS-SHIFTABLE-CAP TO WS-SHIFTABLE
014700     ELSE
014800         MOVE SRH-USAGE-KWH    TO WS-SHIFTABLE.
014900     COMPUTE WS-SOLAR-GEN ROUNDED =
015000         SRH-SOLAR-SIZE * WS-SOLAR-GENERATION-FACTOR.
015100     COMPUTE WS-SOLAR-USED ROUNDED =
015200         WS-SOLAR-GEN * WS-SOLAR-SELF-USE-PCT.
015300     COMPUTE WS-SOLAR-EXPORT ROUNDED =
015400         WS-SOLAR-GEN * WS-SOLAR-EXPORT-PCT
015500                       * WS-GRID-EXPORT-EFFICIENCY.
015600*
015700 030-READ-TARIFF.
015800     READ SRT-FILE
015900         AT END MOVE 1 TO SRT-EOF-SW.
016000     IF SRT-EOF-SW = 0
016100         IF SRT-PEAK-RATE NOT NUMERIC
016200             DISPLAY "BAD PEAK RATE, RAW = " SRT-PEAK-RATE-X
016300                 UPON CRT AT 0801.
016400*
016500 040-PROCESS-TARIFFS.
016600     COMPUTE WS-BATTERY-SAVINGS ROUNDED =
016700         WS-SHIFTABLE * (SRT-PEAK-RATE - SRT-OFFPEAK-RATE)
016800                      * WS-BATTERY-EFFICIENCY.
016900     COMPUTE WS-SOLAR-SAVINGS ROUNDED =
017000         (WS-SOLAR-USED * SRT-PEAK-RATE)
017100            + (WS-SOLAR-EXPORT * SRT-EXPORT-RATE).
017200     COMPUTE WS-TOTAL-SAVING ROUNDED =
017300         WS-BATTERY-SAVINGS + WS-SOLAR-SAVINGS.
017400     MOVE SRT-TARIFF-NAME   TO SRR-TARIFF-NAME.
017500     MOVE WS-TOTAL-SAVING   TO SRR-TOTAL-SAVING.
017600     WRITE SRR-REC.
017700     ADD 1 TO WS-REC-CTR.
017800     ADD 1 TO WS-TARIFF-CTR.
017900     PERFORM 030-READ-TARIFF.
018000 040-PROCESS-TARIFFS-EXIT.
018100     EXIT.
018200*
018300 900-END-RTN.
018400     DISPLAY "SETSRROI COMPLETE - RESULTS WRITTEN = "
018500         UPON CRT AT 1801.
018600     DISPLAY WS-REC-CTR UPON CRT AT 1839.
018700     CLOSE SRH-FILE.
018800     CLOSE SRT-FILE.
018900     CLOSE SRR-FILE.
019000     STOP RUN.
