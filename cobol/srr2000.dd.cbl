000100*****************************************************************
000200*                                                               *
000300*   SRR2000  --  ROI RESULT RECORD                              *
000400*                                                                *
000500*   One record per tariff processed by SETSRROI.  Tariff name   *
000600*   is echoed from SRT-REC; total saving is battery-arbitrage    *
000700*   plus solar self-use/export saving for that tariff.           *
000800*                                                                *
000900*****************************************************************
001000*
001100* Changes:
001200* 06/02/88 djb -        Original layout.
001300* 19/09/94 djb -    .01 Changed to signed trailing separate so
001400*                       a loss-making tariff prints with a sign.
001500* 12/03/99 krt -    .02 Y2K review - no date fields, no change.
001600* 22/11/16 slm -    .03 Renamed per house SR- prefix standard.
001700* 14/10/25 vbc -    .04 Taken over for the new ROI batch suite.
001800*
001900 01  SRR-REC.
002000     05  SRR-TARIFF-NAME             PIC X(30).
002100     05  SRR-TOTAL-SAVING            PIC S9(7)V9(2)
002200                                      SIGN IS TRAILING SEPARATE.
002300     05  FILLER                      PIC X(1).
