000100*****************************************************************
000200*                                                               *
000300*   SRMTAB  --  MCS REFERENCE TABLE (WORKING-STORAGE)            *
000400*                                                                *
000500*   Loaded once at SETSRMCS start from SRM-FILE.  Scanned        *
000600*   top to bottom for every lookup request - no index, no        *
000700*   sort - full top-to-bottom scan every request.                *
000800*   500 rows is this shop's working capacity; the live MCS       *
000900*   dataset is ~700K rows but the batch sample data under        *
001000*   data/srmcs.dat is a small synthetic subset.                  *
001100*                                                                *
001200*****************************************************************
001300*
001400* Changes:
001500* 22/11/16 slm -        Original table, 200 row capacity.
001600* 14/10/25 vbc -    .01 Taken over, capacity raised to 500 rows.
001700* 10/08/26 vbc -    .02 Comment cleanup - wording only.
001800*
001900 01  SRM-TABLE.
002000     05  SRM-TABLE-ROW OCCURS 500 TIMES.
002100         10  SRM-T-OCCUPANCY-DAYS        PIC 9(1).
002200         10  SRM-T-OCCUPANCY-DAYS-NORM   PIC 9V9(4)      COMP-3.
002300         10  SRM-T-ANNUAL-CONSUMPTION    PIC 9(5)V9(2)   COMP-3.
002400         10  SRM-T-PV-GENERATION         PIC 9(5)V9(2)   COMP-3.
002500         10  SRM-T-BATTERY-SIZE          PIC 9(3)V9(2)   COMP-3.
002600         10  SRM-T-SELF-CONSUMPTION-PCT  PIC 9(3)V9(2)   COMP-3.
002700         10  SRM-T-PV-TO-CONSUMPTION     PIC 9V9(4)      COMP-3.
002800         10  SRM-T-BATTERY-TO-CONSUMPTION PIC 9V9(4)     COMP-3.
002900         10  FILLER                      PIC X(4).
