000100*****************************************************************
000200*                                                               *
000300*   SRN2000  --  OCCUPANCY RESULT RECORD                        *
000400*                                                               *
000500*   One record per occupancy split run.  Daytime usage plus     *
000600*   night usage always reconstitutes the month total on the     *
000700*   matching SRO-REC - there is no rounding reconciliation       *
000800*   step, NIGHT-USAGE is simply the remainder.                  *
000900*                                                               *
001000*****************************************************************
001100*
001200* Changes:
001300* 14/05/91 djb -        Original layout for time-of-use review.
001400* 12/03/99 krt -    .01 Y2K review - no date fields, no change.
001500* 22/11/16 slm -    .02 Renamed per house SR- prefix standard.
001600* 14/10/25 vbc -    .03 Taken over for the new ROI batch suite.
001700*
001800 01  SRN-REC.
001900     05  SRN-DAYTIME-USAGE-FIELD.
002000         10  SRN-DAYTIME-USAGE       PIC 9(5)V9(2).
002100     05  SRN-DAYTIME-USAGE-X REDEFINES SRN-DAYTIME-USAGE-FIELD
002200                                     PIC X(7).
002300     05  SRN-NIGHT-USAGE             PIC 9(5)V9(2).
002400     05  FILLER                      PIC X(6).
