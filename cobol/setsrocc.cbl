000100*****************************************************************
000200*                                                               *
000300*                 S E T S R O C C                               *
000400*         MONTHLY DAYTIME / NIGHT USAGE SPLIT ENGINE             *
000500*                                                               *
000600*   SPLITS A MONTH'S TOTAL USAGE INTO DAYTIME AND NIGHT BANDS    *
000700*   FROM THE HOUSEHOLD'S WEEKDAY OCCUPANCY PATTERN.  USES A      *
000800*   FIXED 30-DAY CALENDAR (8 WEEKEND + 22 WEEKDAY) - NOT TIED    *
000900*   TO ANY REAL MONTH'S ACTUAL DAY COUNT.                        *
001000*                                                               *
001100*****************************************************************
001200*
001300 IDENTIFICATION          DIVISION.
001400 PROGRAM-ID.             SETSROCC.
001500 AUTHOR.                 DJB.
001600 INSTALLATION.           SUNWARD ENERGY SYSTEMS - RATES DEPT.
001700 DATE-WRITTEN.           14/05/91.
001800 DATE-COMPILED.
001900 SECURITY.               COMPANY CONFIDENTIAL.
002000*
002100* REMARKS.               TIME-OF-USE OCCUPANCY SPLIT BATCH - FEEDS
002200*                        THE DAY/NIGHT TARIFF COMPARISON LEAFLET.
002300*
002400* CHANGES:
002500* 14/05/91 DJB -        ORIGINAL VERSION, FIXED 30-DAY CALENDAR.
002600* 19/09/94 DJB -    .01 AWAY-WEEKDAY RATIO PULLED OUT OF A HARD
002700*                       CODED .10 CONSTANT PER RATES DEPT REVIEW.
002800* 12/03/99 KRT -    .02 Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
002900* 22/11/16 SLM -    .03 RENAMED FIELDS TO THE HOUSE SR- PREFIX
003000*                       STANDARD; WAS SHOP- BEFORE THIS.
003100* 14/10/25 VBC -    .04 TAKEN OVER FOR THE NEW ROI BATCH SUITE,
003200*                       SR2601.
003300* 13/11/25 VBC -    .05 ADDED THE RAW X-VIEW FIELDS ON SRO1500/
003400*                       SRN2000 FOR BAD-RATIO DIAGNOSTICS.
003500* 10/08/26 VBC -    .06 DROPPED THE UPSI TRACE SWITCH - NOT A
003600*                       DEVICE THIS SHOP USES.  BAD-RATIO DISPLAY
003700*                       NOW UNCONDITIONAL.
003800*
003900 ENVIRONMENT             DIVISION.
004000 CONFIGURATION           SECTION.
004100 SPECIAL-NAMES.
004200     CONSOLE IS CRT.
004300*
004400 INPUT-OUTPUT            SECTION.
004500 FILE-CONTROL.
004600*
004700     SELECT SRO-FILE     ASSIGN TO "SROCCIN"
004800                          ORGANIZATION LINE SEQUENTIAL.
004900*
005000     SELECT SRN-FILE     ASSIGN TO "SROCCOUT"
005100                          ORGANIZATION LINE SEQUENTIAL.
005200*
005300 DATA                    DIVISION.
005400 FILE                    SECTION.
005500*
005600 FD  SRO-FILE
005700     RECORD CONTAINS 25 CHARACTERS
005800     LABEL RECORDS ARE STANDARD
005900     DATA RECORD IS SRO-REC.
006000 COPY "sro1500.dd.cbl".
006100*
006200 FD  SRN-FILE
006300     RECORD CONTAINS 20 CHARACTERS
006400     LABEL RECORDS ARE STANDARD
006500     DATA RECORD IS SRN-REC.
006600 COPY "srn2000.dd.cbl".
006700*
006800 WORKING-STORAGE         SECTION.
006900*
007000 01  VARIABLES.
007100     05  SRO-EOF-SW              PIC 9(1)      VALUE 0.
007200     05  WS-REC-CTR              PIC 9(5)      COMP VALUE 0.
007300*
007400 01  SPLIT-WORK.
007500     05  WS-WEEKDAY-DAYTIME-RATIO    PIC 9V9(8) COMP-3.
007600     05  WS-HOME-PORTION             PIC 9V9(8) COMP-3.
007700     05  WS-AWAY-PORTION             PIC 9V9(8) COMP-3.
007800     05  WS-AVERAGE-DAYTIME-RATIO    PIC 9V9(8) COMP-3.
007900     05  WS-DAYTIME-USAGE            PIC 9(5)V99 COMP-3.
008000     05  WS-NIGHT-USAGE              PIC 9(5)V99 COMP-3.
008100*
008200 01  CALENDAR-CONSTANTS.
008300     05  WS-WEEKEND-DAYS          PIC 9(2)      VALUE 8.
008400     05  WS-WEEKDAY-DAYS          PIC 9(2)      VALUE 22.
008500     05  WS-DAYS-IN-MONTH         PIC 9(2)      VALUE 30.
008600     05  WS-WORK-WEEK             PIC 9(1)      VALUE 5.
008700*
008800 PROCEDURE               DIVISION.
008900*
009000 A010-MAIN-LINE.
009100     DISPLAY SPACES UPON CRT.
009200     DISPLAY "* * * * B E G I N   S E T S R O C C"
009300         UPON CRT AT 1401.
009400     OPEN INPUT SRO-FILE.
009500     OPEN OUTPUT SRN-FILE.
009600     PERFORM 010-READ-OCCUPANCY.
009700     PERFORM 020-PROCESS-OCCUPANCY THRU 020-PROCESS-OCCUPANCY-EXIT
009800         UNTIL SRO-EOF-SW = 1.
009900     PERFORM 900-END-RTN.
010000*
010100 010-READ-OCCUPANCY.
010200     READ SRO-FILE
010300         AT END MOVE 1 TO SRO-EOF-SW.
010400*
010500 020-PROCESS-OCCUPANCY.
010600     PERFORM 030-COMPUTE-WEEKDAY-RATIO.
010700     PERFORM 040-COMPUTE-AVERAGE-RATIO.
010800     PERFORM 050-COMPUTE-SPLIT.
010900     PERFORM 060-WRITE-RESULT.
011000     PERFORM 010-READ-OCCUPANCY.
011100 020-PROCESS-OCCUPANCY-EXIT.
011200     EXIT.
011300*
011400*    WEEKDAY-DAYTIME-RATIO BLENDS THE HOME-WEEKDAY AND AWAY-
011500*    WEEKDAY RATIOS IN PROPORTION TO HOW MANY OF THE FIVE
011600*    WORKING DAYS THE HOUSEHOLD IS ACTUALLY AT HOME.
011700*
011800 030-COMPUTE-WEEKDAY-RATIO.
011900     COMPUTE WS-HOME-PORTION =
012000         (SRO-DAYS-AT-HOME-PER-WEEK / WS-WORK-WEEK)
012100             * SRO-HOME-WEEKDAY-RATIO.
012200     COMPUTE WS-AWAY-PORTION =
012300         ((WS-WORK-WEEK - SRO-DAYS-AT-HOME-PER-WEEK)
012400             / WS-WORK-WEEK) * SRO-AWAY-WEEKDAY-RATIO.
012500     COMPUTE WS-WEEKDAY-DAYTIME-RATIO =
012600         WS-HOME-PORTION + WS-AWAY-PORTION.
012700     IF SRO-HOME-WKDY-RATIO-X NOT NUMERIC
012800         DISPLAY "BAD HOME RATIO, RAW = " SRO-HOME-WKDY-RATIO-X
012900             UPON CRT AT 0601.
013000*
013100 040-COMPUTE-AVERAGE-RATIO.
013200     COMPUTE WS-AVERAGE-DAYTIME-RATIO =
013300         ((WS-WEEKEND-DAYS * SRO-WEEKEND-DAYTIME-RATIO)
013400            + (WS-WEEKDAY-DAYS * WS-WEEKDAY-DAYTIME-RATIO))
013500               / WS-DAYS-IN-MONTH.
013600*
013700 050-COMPUTE-SPLIT.
013800     COMPUTE WS-DAYTIME-USAGE ROUNDED =
013900         SRO-MONTH-TOTAL-USAGE * WS-AVERAGE-DAYTIME-RATIO.
014000     COMPUTE WS-NIGHT-USAGE ROUNDED =
014100         SRO-MONTH-TOTAL-USAGE - WS-DAYTIME-USAGE.
014200*
014300 060-WRITE-RESULT.
014400     MOVE WS-DAYTIME-USAGE      TO SRN-DAYTIME-USAGE.
014500     MOVE WS-NIGHT-USAGE        TO SRN-NIGHT-USAGE.
014600     WRITE SRN-REC.
014700     ADD 1 TO WS-REC-CTR.
014800*
014900 900-END-RTN.
015000     DISPLAY "SETSROCC COMPLETE - RESULTS WRITTEN = "
015100         UPON CRT AT 1801.
015200     DISPLAY WS-REC-CTR UPON CRT AT 1839.
015300     CLOSE SRO-FILE.
015400     CLOSE SRN-FILE.
015500     STOP RUN.
