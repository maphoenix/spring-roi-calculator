000100*****************************************************************
000200*                                                               *
000300*                 S E T S R M C S                                *
000400*      MCS SELF-CONSUMPTION NEAREST-NEIGHBOUR LOOKUP ENGINE      *
000500*                                                               *
000600*   LOADS THE MCS REFERENCE TABLE FROM A COMMA-DELIMITED TEXT    *
000700*   FILE (HEADER ROW FIRST) ONCE AT START-UP, THEN FOR EACH      *
000800*   LOOKUP REQUEST SCANS THE WHOLE TABLE AND KEEPS THE ROW       *
000900*   WITH THE HIGHEST WEIGHTED SIMILARITY SCORE.  A BAD REQUEST   *
001000*   OR AN EMPTY/UNMATCHED TABLE IS A REJECT, NOT AN ABEND.       *
001100*                                                               *
001200*****************************************************************
001300*
001400 IDENTIFICATION          DIVISION.
001500 PROGRAM-ID.             SETSRMCS.
001600 AUTHOR.                 SLM.
001700 INSTALLATION.           SUNWARD ENERGY SYSTEMS - RATES DEPT.
001800 DATE-WRITTEN.           14/03/86.
001900 DATE-COMPILED.
002000 SECURITY.               COMPANY CONFIDENTIAL.
002100*
002200* REMARKS.               MCS REFERENCE DATASET IS SUPPLIED AS A
002300*                        CSV EXTRACT FROM THE CERTIFICATION BODY -
002400*                        HEADER ROW FIRST.  THE HEADER, AND ANY
002500*                        LINE THAT WILL NOT PARSE, IS SKIPPED
002600*                        SILENTLY - NOT AN ABEND CONDITION.
002700*
002800* CHANGES:
002900* 14/03/86 SLM -        ORIGINAL VERSION, 200-ROW TABLE.
003000* 12/03/99 KRT -    .01 Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003100* 05/03/19 SLM -    .02 TABLE RAISED TO 500 ROWS, DATASET GREW
003200*                       AFTER THE CERTIFICATION BODY'S REFRESH.
003300* 14/10/25 VBC -    .03 TAKEN OVER FOR THE NEW ROI BATCH SUITE,
003400*                       SR2601.
003500* 13/11/25 VBC -    .04 ADDED THE CLASS TEST FOR THE LEADING
003600*                       OCCUPANCY-DAYS DIGIT - WAS A NUMERIC
003700*                       TEST ON A FIELD THAT COULD HOLD THE
003800*                       HEADER TEXT, WHICH IS NOT SAFE.
003900* 10/08/26 VBC -    .05 BEST-SCORE COMPARE WAS SKIPPING A ROW
004000*                       THAT LEGITIMATELY SCORED 0.0000 - ADDED
004100*                       THE WS-BEST-IX = 0 LEG SO ROW 1 IS ALWAYS
004200*                       TAKEN ON THE FIRST PASS.
004300* 10/08/26 VBC -    .06 DROPPED THE UPSI TRACE SWITCH - NOT A
004400*                       DEVICE THIS SHOP USES.  TABLE-LOAD AND
004500*                       SKIPPED-LINE DISPLAYS NOW UNCONDITIONAL.
004600*
004700 ENVIRONMENT             DIVISION.
004800 CONFIGURATION           SECTION.
004900 SPECIAL-NAMES.
005000     CONSOLE IS CRT
005100     CLASS SR-NUMERIC-DIGIT IS "0" THRU "9".
005200*
005300 INPUT-OUTPUT            SECTION.
005400 FILE-CONTROL.
005500*
005600     SELECT SRM-FILE     ASSIGN TO "SRMCSDAT"
005700                          ORGANIZATION LINE SEQUENTIAL.
005800*
005900     SELECT SRQ-FILE     ASSIGN TO "SRMCSREQ"
006000                          ORGANIZATION LINE SEQUENTIAL.
006100*
006200     SELECT SRS-FILE     ASSIGN TO "SRMCSOUT"
006300                          ORGANIZATION LINE SEQUENTIAL.
006400*
006500 DATA                    DIVISION.
006600 FILE                    SECTION.
006700*
006800 FD  SRM-FILE
006900     RECORD CONTAINS 80 CHARACTERS
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS SRM-REC.
007200 COPY "srm1500.dd.cbl".
007300*
007400 FD  SRQ-FILE
007500     RECORD CONTAINS 25 CHARACTERS
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS SRQ-REC.
007800 COPY "srq1500.dd.cbl".
007900*
008000 FD  SRS-FILE
008100     RECORD CONTAINS 35 CHARACTERS
008200     LABEL RECORDS ARE STANDARD
008300     DATA RECORD IS SRS-REC.
008400 COPY "srs2000.dd.cbl".
008500*
008600 WORKING-STORAGE         SECTION.
008700*
008800 COPY "srmtab.dd.cbl".
008900*
009000 01  VARIABLES.
009100     05  SRM-EOF-SW              PIC 9(1)      VALUE 0.
009200     05  SRQ-EOF-SW              PIC 9(1)      VALUE 0.
009300     05  WS-REJECT-SW            PIC 9(1)      VALUE 0.
009400     05  WS-TABLE-ROWS           PIC 9(3)      COMP VALUE 0.
009500     05  WS-MAX-ROWS             PIC 9(3)      COMP VALUE 500.
009600     05  WS-SCAN-IX              PIC 9(3)      COMP VALUE 0.
009700     05  WS-BEST-IX              PIC 9(3)      COMP VALUE 0.
009800     05  WS-REC-CTR              PIC 9(5)      COMP VALUE 0.
009900     05  WS-REJECT-CTR           PIC 9(5)      COMP VALUE 0.
010000*
010100 01  CSV-TOKENS.
010200     05  WS-TOK-OCC-DAYS         PIC X(10).
010300     05  WS-TOK-OCC-NORM         PIC X(10).
010400     05  WS-TOK-CONSUMPTION      PIC X(10).
010500     05  WS-TOK-PV               PIC X(10).
010600     05  WS-TOK-BATTERY          PIC X(10).
010700     05  WS-TOK-PERCENTAGE       PIC X(10).
010800     05  WS-TOK-PV-RATIO         PIC X(10).
010900     05  WS-TOK-BATT-RATIO       PIC X(10).
011000     05  WS-TOK-COUNT            PIC 9(2)      COMP.
011100*
011200 01  DECIMAL-SPLIT-WORK.
011300     05  WS-SPLIT-HOLDER         PIC X(10).
011400     05  WS-SPLIT-INT-2          PIC 9(5).
011500     05  WS-SPLIT-FRAC-2         PIC 9(2).
011600     05  WS-SPLIT-INT-4          PIC 9(1).
011700     05  WS-SPLIT-FRAC-4         PIC 9(4).
011800*
011900 01  PARSED-ROW.
012000     05  WS-P-OCC-DAYS           PIC 9(1).
012100     05  WS-P-OCC-NORM           PIC 9V9(4)    COMP-3.
012200     05  WS-P-CONSUMPTION        PIC 9(5)V99   COMP-3.
012300     05  WS-P-PV                 PIC 9(5)V99   COMP-3.
012400     05  WS-P-BATTERY            PIC 9(3)V99   COMP-3.
012500     05  WS-P-PERCENTAGE         PIC 9(3)V99   COMP-3.
012600     05  WS-P-PV-RATIO           PIC 9V9(4)    COMP-3.
012700     05  WS-P-BATT-RATIO         PIC 9V9(4)    COMP-3.
012800*
012900 01  SIMILARITY-WORK.
013000     05  WS-OCC-SIM              PIC 9V9(4)    COMP-3.
013100     05  WS-CONSUMPTION-SIM      PIC 9V9(4)    COMP-3.
013200     05  WS-PV-SIM               PIC 9V9(4)    COMP-3.
013300     05  WS-BATTERY-SIM          PIC 9V9(4)    COMP-3.
013400     05  WS-TOTAL-SIM            PIC 9V9(4)    COMP-3.
013500     05  WS-BEST-SIM             PIC 9V9(4)    COMP-3  VALUE 0.
013600     05  WS-ABS-DIFF             PIC S9(5)V99  COMP-3.
013700     05  WS-RATIO-TERM           PIC S9V9(4)   COMP-3.
013800*
013900 01  SIMILARITY-CONSTANTS.
014000     05  WS-OCC-WEIGHT           PIC 9V9(1)    VALUE .4.
014100     05  WS-CONSUMPTION-WEIGHT   PIC 9V9(1)    VALUE .3.
014200     05  WS-PV-WEIGHT            PIC 9V9(1)    VALUE .2.
014300     05  WS-BATTERY-WEIGHT       PIC 9V9(1)    VALUE .1.
014400     05  WS-CONSUMPTION-RANGE    PIC 9(5)V99   VALUE 20000.00.
014500     05  WS-PV-RANGE             PIC 9(5)V99   VALUE 10000.00.
014600     05  WS-BATTERY-RANGE        PIC 9(2)V99   VALUE 50.00.
014700*
014800 PROCEDURE               DIVISION.
014900*
015000 A010-MAIN-LINE.
015100     DISPLAY SPACES UPON CRT.
015200     DISPLAY "* * * * B E G I N   S E T S R M C S"
015300         UPON CRT AT 1401.
015400     OPEN INPUT SRM-FILE.
015500     PERFORM 010-READ-MCS-LINE.
015600     PERFORM 020-LOAD-MCS-TABLE THRU 020-LOAD-MCS-TABLE-EXIT
015700         UNTIL SRM-EOF-SW = 1.
015800     CLOSE SRM-FILE.
015900     DISPLAY "MCS TABLE ROWS LOADED " WS-TABLE-ROWS
016000         UPON CRT AT 0601.
016100     OPEN INPUT SRQ-FILE.
016200     OPEN OUTPUT SRS-FILE.
016300     PERFORM 060-READ-REQUEST.
016400     PERFORM 070-PROCESS-REQUEST THRU 070-PROCESS-REQUEST-EXIT
016500         UNTIL SRQ-EOF-SW = 1.
016600     PERFORM 900-END-RTN.
016700*
016800 010-READ-MCS-LINE.
016900     READ SRM-FILE
017000         AT END MOVE 1 TO SRM-EOF-SW.
017100*
017200 020-LOAD-MCS-TABLE.
017300     IF SRM-EOF-SW = 0
017400         PERFORM 022-PARSE-MCS-LINE
017500         IF WS-REJECT-SW = 0
017600         AND WS-TABLE-ROWS < WS-MAX-ROWS
017700             ADD 1 TO WS-TABLE-ROWS
017800             PERFORM 028-STORE-MCS-ROW
017900         PERFORM 010-READ-MCS-LINE.
018000 020-LOAD-MCS-TABLE-EXIT.
018100     EXIT.
018200*
018300*    8-COLUMN PARSE.  THE HEADER ROW IS NOT SPECIAL-CASED - ITS
018400*    FIRST COLUMN IS TEXT, NOT A DIGIT, SO IT FALLS OUT ON THE
018500*    CLASS TEST BELOW THE SAME AS ANY OTHER UNPARSEABLE LINE.
018600*
018700 022-PARSE-MCS-LINE.
018800     MOVE 0 TO WS-REJECT-SW.
018900     MOVE 0 TO WS-TOK-COUNT.
019000     UNSTRING SRM-REC DELIMITED BY ","
019100         INTO WS-TOK-OCC-DAYS WS-TOK-OCC-NORM WS-TOK-CONSUMPTION
019200              WS-TOK-PV WS-TOK-BATTERY WS-TOK-PERCENTAGE
019300              WS-TOK-PV-RATIO WS-TOK-BATT-RATIO
019400         TALLYING IN WS-TOK-COUNT.
019500     IF WS-TOK-COUNT NOT = 8
019600         MOVE 1 TO WS-REJECT-SW
019700     ELSE
019800     IF WS-TOK-OCC-DAYS(1:1) IS NOT SR-NUMERIC-DIGIT
019900         MOVE 1 TO WS-REJECT-SW.
020000     IF WS-REJECT-SW = 0
020100         PERFORM 024-CONVERT-MCS-FIELDS
020200     ELSE
020300         DISPLAY "SKIPPED MCS LINE - " SRM-REC(1:30)
020400             UPON CRT AT 0701.
020500*
020600 024-CONVERT-MCS-FIELDS.
020700     MOVE WS-TOK-OCC-DAYS(1:1) TO WS-P-OCC-DAYS.
020800     MOVE WS-TOK-OCC-NORM      TO WS-SPLIT-HOLDER.
020900     PERFORM 026-SPLIT-4-DECIMAL.
021000     COMPUTE WS-P-OCC-NORM = WS-SPLIT-INT-4
021100                               + (WS-SPLIT-FRAC-4 / 10000).
021200     MOVE WS-TOK-CONSUMPTION   TO WS-SPLIT-HOLDER.
021300     PERFORM 025-SPLIT-2-DECIMAL.
021400     COMPUTE WS-P-CONSUMPTION = WS-SPLIT-INT-2
021500                                  + (WS-SPLIT-FRAC-2 / 100).
021600     MOVE WS-TOK-PV            TO WS-SPLIT-HOLDER.
021700     PERFORM 025-SPLIT-2-DECIMAL.
021800     COMPUTE WS-P-PV = WS-SPLIT-INT-2 + (WS-SPLIT-FRAC-2 / 100).
021900     MOVE WS-TOK-BATTERY       TO WS-SPLIT-HOLDER.
022000     PERFORM 025-SPLIT-2-DECIMAL.
022100     COMPUTE WS-P-BATTERY = WS-SPLIT-INT-2
022200                              + (WS-SPLIT-FRAC-2 / 100).
022300     MOVE WS-TOK-PERCENTAGE    TO WS-SPLIT-HOLDER.
022400     PERFORM 025-SPLIT-2-DECIMAL.
022500     COMPUTE WS-P-PERCENTAGE = WS-SPLIT-INT-2
022600                                 + (WS-SPLIT-FRAC-2 / 100).
022700     MOVE WS-TOK-PV-RATIO      TO WS-SPLIT-HOLDER.
022800     PERFORM 026-SPLIT-4-DECIMAL.
022900     COMPUTE WS-P-PV-RATIO = WS-SPLIT-INT-4
023000                               + (WS-SPLIT-FRAC-4 / 10000).
023100     MOVE WS-TOK-BATT-RATIO    TO WS-SPLIT-HOLDER.
023200     PERFORM 026-SPLIT-4-DECIMAL.
023300     COMPUTE WS-P-BATT-RATIO = WS-SPLIT-INT-4
023400                                 + (WS-SPLIT-FRAC-4 / 10000).
023500*
023600*    SHARED SPLIT ROUTINES - THE MCS EXTRACT CARRIES A FIXED
023700*    NUMBER OF FRACTION DIGITS PER COLUMN (2 OR 4) BUT A
023800*    VARIABLE NUMBER OF WHOLE-NUMBER DIGITS, SO THE WHOLE/
023900*    FRACTION PARTS ARE SPLIT ON THE DECIMAL POINT AND
024000*    RECOMBINED RATHER THAN MOVED STRAIGHT INTO A FIXED
024100*    PICTURE.
024200*
024300 025-SPLIT-2-DECIMAL.
024400     MOVE 0 TO WS-SPLIT-INT-2.
024500     MOVE 0 TO WS-SPLIT-FRAC-2.
024600     UNSTRING WS-SPLIT-HOLDER DELIMITED BY "."
024700         INTO WS-SPLIT-INT-2 WS-SPLIT-FRAC-2.
024800*
024900 026-SPLIT-4-DECIMAL.
025000     MOVE 0 TO WS-SPLIT-INT-4.
025100     MOVE 0 TO WS-SPLIT-FRAC-4.
025200     UNSTRING WS-SPLIT-HOLDER DELIMITED BY "."
025300         INTO WS-SPLIT-INT-4 WS-SPLIT-FRAC-4.
025400*
025500 028-STORE-MCS-ROW.
025600     MOVE WS-P-OCC-DAYS    TO SRM-T-OCCUPANCY-DAYS(WS-TABLE-ROWS).
025700     MOVE WS-P-OCC-NORM    TO
025800         SRM-T-OCCUPANCY-DAYS-NORM(WS-TABLE-ROWS).
025900     MOVE WS-P-CONSUMPTION TO
026000         SRM-T-ANNUAL-CONSUMPTION(WS-TABLE-ROWS).
026100     MOVE WS-P-PV          TO SRM-T-PV-GENERATION(WS-TABLE-ROWS).
026200     MOVE WS-P-BATTERY     TO SRM-T-BATTERY-SIZE(WS-TABLE-ROWS).
026300     MOVE WS-P-PERCENTAGE  TO
026400         SRM-T-SELF-CONSUMPTION-PCT(WS-TABLE-ROWS).
026500     MOVE WS-P-PV-RATIO    TO
026600         SRM-T-PV-TO-CONSUMPTION(WS-TABLE-ROWS).
026700     MOVE WS-P-BATT-RATIO  TO
026800         SRM-T-BATTERY-TO-CONSUMPTION(WS-TABLE-ROWS).
026900*
027000 060-READ-REQUEST.
027100     READ SRQ-FILE
027200         AT END MOVE 1 TO SRQ-EOF-SW.
027300*
027400 070-PROCESS-REQUEST.
027500     MOVE 0 TO WS-REJECT-SW.
027600     PERFORM 080-VALIDATE-REQUEST.
027700     IF WS-REJECT-SW = 1
027800         ADD 1 TO WS-REJECT-CTR
027900         DISPLAY "MCS REQUEST REJECTED - OUT OF RANGE"
028000             UPON CRT AT 1901
028100     ELSE
028200         PERFORM 100-SCAN-MCS-TABLE
028300         IF WS-BEST-IX = 0
028400             ADD 1 TO WS-REJECT-CTR
028500             DISPLAY "MCS REQUEST REJECTED - NO TABLE MATCH"
028600                 UPON CRT AT 1901
028700         ELSE
028800             PERFORM 110-WRITE-RESULT.
028900     PERFORM 060-READ-REQUEST.
029000 070-PROCESS-REQUEST-EXIT.
029100     EXIT.
029200*
029300 080-VALIDATE-REQUEST.
029400     IF SRQ-OCCUPANCY-DAYS < 1
029500     OR SRQ-OCCUPANCY-DAYS > 5
029600         MOVE 1 TO WS-REJECT-SW.
029700     IF SRQ-ANNUAL-CONSUMPTION > WS-CONSUMPTION-RANGE
029800         MOVE 1 TO WS-REJECT-SW.
029900     IF SRQ-PV-GENERATION > WS-PV-RANGE
030000         MOVE 1 TO WS-REJECT-SW.
030100     IF SRQ-BATTERY-SIZE > WS-BATTERY-RANGE
030200         MOVE 1 TO WS-REJECT-SW.
030300*
030400 100-SCAN-MCS-TABLE.
030500     MOVE 0 TO WS-BEST-IX.
030600     MOVE 0 TO WS-BEST-SIM.
030700     IF WS-TABLE-ROWS > 0
030800         MOVE 1 TO WS-SCAN-IX
030900         PERFORM 105-SCORE-ONE-ROW THRU 105-SCORE-ONE-ROW-EXIT
031000             UNTIL WS-SCAN-IX > WS-TABLE-ROWS.
031100*
031200*    WEIGHTED SCORE - OCCUPANCY 40%, CONSUMPTION 30%, PV 20%,
031300*    BATTERY 10%.  STRICTLY-GREATER KEEPS THE FIRST ROW ON A
031400*    TIE, MATCHING THE ORIGINAL RATE SERVICE'S COMPARISON.  THE
031500*    WS-BEST-IX = 0 LEG BELOW ALWAYS TAKES ROW 1 ON ITS FIRST
031600*    PASS THROUGH, REGARDLESS OF SCORE - WITHOUT IT A ROW THAT
031700*    LEGITIMATELY SCORES ZERO COULD NEVER BE PICKED AND A
031800*    NON-EMPTY TABLE WOULD WRONGLY REPORT NO TABLE MATCH.
031900*
032000 105-SCORE-ONE-ROW.
032100     IF SRM-T-OCCUPANCY-DAYS(WS-SCAN-IX) = SRQ-OCCUPANCY-DAYS
032200         MOVE 1 TO WS-OCC-SIM
032300     ELSE
032400         MOVE 0 TO WS-OCC-SIM.
032500     COMPUTE WS-ABS-DIFF =
032600         SRM-T-ANNUAL-CONSUMPTION(WS-SCAN-IX)
032700             - SRQ-ANNUAL-CONSUMPTION.
032800     IF WS-ABS-DIFF < 0
032900         MULTIPLY WS-ABS-DIFF BY -1 GIVING WS-ABS-DIFF.
033000     COMPUTE WS-RATIO-TERM =
033100         1 - (WS-ABS-DIFF / WS-CONSUMPTION-RANGE).
033200     IF WS-RATIO-TERM < 0
033300         MOVE 0 TO WS-CONSUMPTION-SIM
033400     ELSE
033500         MOVE WS-RATIO-TERM TO WS-CONSUMPTION-SIM.
033600     COMPUTE WS-ABS-DIFF =
033700         SRM-T-PV-GENERATION(WS-SCAN-IX) - SRQ-PV-GENERATION.
033800     IF WS-ABS-DIFF < 0
033900         MULTIPLY WS-ABS-DIFF BY -1 GIVING WS-ABS-DIFF.
034000     COMPUTE WS-RATIO-TERM = 1 - (WS-ABS-DIFF / WS-PV-RANGE).
034100     IF WS-RATIO-TERM < 0
034200         MOVE 0 TO WS-PV-SIM
034300     ELSE
034400         MOVE WS-RATIO-TERM TO WS-PV-SIM.
034500     COMPUTE WS-ABS-DIFF =
034600         SRM-T-BATTERY-SIZE(WS-SCAN-IX) - SRQ-BATTERY-SIZE.
034700     IF WS-ABS-DIFF < 0
034800         MULTIPLY WS-ABS-DIFF BY -1 GIVING WS-ABS-DIFF.
034900     COMPUTE WS-RATIO-TERM = 1 - (WS-ABS-DIFF / WS-BATTERY-RANGE).
035000     IF WS-RATIO-TERM < 0
035100         MOVE 0 TO WS-BATTERY-SIM
035200     ELSE
035300         MOVE WS-RATIO-TERM TO WS-BATTERY-SIM.
035400     COMPUTE WS-TOTAL-SIM ROUNDED =
035500         (WS-OCC-SIM * WS-OCC-WEIGHT)
035600            + (WS-CONSUMPTION-SIM * WS-CONSUMPTION-WEIGHT)
035700            + (WS-PV-SIM * WS-PV-WEIGHT)
035800            + (WS-BATTERY-SIM * WS-BATTERY-WEIGHT).
035900     IF WS-BEST-IX = 0
036000     OR WS-TOTAL-SIM > WS-BEST-SIM
036100         MOVE WS-TOTAL-SIM TO WS-BEST-SIM
036200         MOVE WS-SCAN-IX   TO WS-BEST-IX.
036300     ADD 1 TO WS-SCAN-IX.
036400 105-SCORE-ONE-ROW-EXIT.
036500     EXIT.
036600*
036700 110-WRITE-RESULT.
036800     MOVE SRM-T-OCCUPANCY-DAYS(WS-BEST-IX)    TO
036900         SRS-MATCHED-OCCUPANCY-DAYS.
037000     MOVE SRM-T-ANNUAL-CONSUMPTION(WS-BEST-IX) TO
037100         SRS-MATCHED-CONSUMPTION.
037200     MOVE SRM-T-PV-GENERATION(WS-BEST-IX)      TO SRS-MATCHED-PV.
037300     MOVE SRM-T-BATTERY-SIZE(WS-BEST-IX)       TO
037400         SRS-MATCHED-BATTERY.
037500     MOVE SRM-T-SELF-CONSUMPTION-PCT(WS-BEST-IX) TO
037600         SRS-MATCHED-PERCENTAGE.
037700     MOVE WS-BEST-SIM                          TO
037800         SRS-SIMILARITY-SCORE.
037900     WRITE SRS-REC.
038000     ADD 1 TO WS-REC-CTR.
038100*
038200 900-END-RTN.
038300     DISPLAY "SETSRMCS COMPLETE - RESULTS WRITTEN = "
038400         UPON CRT AT 1801.
038500     DISPLAY WS-REC-CTR UPON CRT AT 1839.
038600     DISPLAY "REQUESTS REJECTED                  = "
038700         UPON CRT AT 1901.
038800     DISPLAY WS-REJECT-CTR UPON CRT AT 1939.
038900     CLOSE SRQ-FILE.
039000     CLOSE SRS-FILE.
039100     STOP RUN.
