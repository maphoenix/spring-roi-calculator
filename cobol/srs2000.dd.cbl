000100*****************************************************************
000200*                                                               *
000300*   SRS2000  --  MCS LOOKUP RESULT RECORD                       *
000400*                                                               *
000500*   One record per lookup request - the best-matching MCS       *
000600*   reference row plus its weighted similarity score.  No       *
000700*   record is written for a rejected request; see SETSRMCS      *
000800*   080-VALIDATE-REQUEST and 100-SCAN-MCS-TABLE.                 *
000900*                                                               *
001000*****************************************************************
001100*
001200* Changes:
001300* 22/11/16 slm -        Original layout.
001400* 14/10/25 vbc -    .01 Taken over for the new ROI batch suite.
001500* 13/11/25 vbc -    .02 Added a raw X-view on the score field for
001600*                       bad-score diagnostics.
001700* 10/08/26 vbc -    .03 Fixed the paragraph reference in the
001800*                       banner above - was 090, should be 080.
001900*
002000 01  SRS-REC.
002100     05  SRS-MATCHED-OCCUPANCY-DAYS  PIC 9(1).
002200     05  SRS-MATCHED-CONSUMPTION     PIC 9(5)V9(2).
002300     05  SRS-MATCHED-PV              PIC 9(5)V9(2).
002400     05  SRS-MATCHED-BATTERY         PIC 9(3)V9(2).
002500     05  SRS-MATCHED-PERCENTAGE      PIC 9(3)V9(2).
002600     05  SRS-SCORE-FIELD.
002700         10  SRS-SIMILARITY-SCORE    PIC 9V9(4).
002800     05  SRS-SCORE-X REDEFINES SRS-SCORE-FIELD
002900                                     PIC X(5).
003000     05  FILLER                      PIC X(5).
