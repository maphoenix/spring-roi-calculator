000100*****************************************************************
000200*                                                               *
000300*   SRT1500  --  TARIFF RECORD (ELECTRICITY TARIFF REFERENCE)   *
000400*                                                               *
000500*   One record per candidate tariff.  Fixed reference data -   *
000600*   five rows, file order, no key - read start to end by the    *
000700*   SETSRROI rate-shopper.  EV-REQUIRED is informational only   *
000800*   and plays no part in the saving computation.                *
000900*                                                               *
001000*****************************************************************
001100*
001200* Changes:
001300* 06/02/88 djb -        Original layout, peak/off-peak only.
001400* 14/05/91 djb -    .01 Added export rate when buy-back tariffs
001500*                       came on line.
001600* 19/09/94 djb -    .02 Added EV-REQUIRED indicator byte.
001700* 12/03/99 krt -    .03 Y2K review - no date fields, no change.
001800* 22/11/16 slm -    .04 Renamed per house SR- prefix standard.
001900* 14/10/25 vbc -    .05 Taken over for the new ROI batch suite.
002000* 10/08/26 vbc -    .06 Added the Y/N condition-names on
002100*                       EV-REQUIRED.
002200*
002300 01  SRT-REC.
002400     05  SRT-TARIFF-NAME             PIC X(30).
002500     05  SRT-PEAK-RATE-FIELD.
002600         10  SRT-PEAK-RATE           PIC 9V9(4).
002700         10  FILLER                  PIC X(2).
002800     05  SRT-PEAK-RATE-X REDEFINES SRT-PEAK-RATE-FIELD
002900                                     PIC X(7).
003000     05  SRT-OFFPEAK-RATE-FIELD.
003100         10  SRT-OFFPEAK-RATE        PIC 9V9(4).
003200         10  FILLER                  PIC X(2).
003300     05  SRT-OFFPEAK-RATE-X REDEFINES SRT-OFFPEAK-RATE-FIELD
003400                                     PIC X(7).
003500     05  SRT-EXPORT-RATE-FIELD.
003600         10  SRT-EXPORT-RATE         PIC 9V9(4).
003700         10  FILLER                  PIC X(2).
003800     05  SRT-EXPORT-RATE-X REDEFINES SRT-EXPORT-RATE-FIELD
003900                                     PIC X(7).
004000     05  SRT-EV-REQUIRED             PIC X(1).
004100         88  SRT-EV-REQUIRED-YES     VALUE "Y".
004200         88  SRT-EV-REQUIRED-NO      VALUE "N".
004300     05  FILLER                      PIC X(4).
