000100*****************************************************************
000200*                                                               *
000300*   SRH1500  --  HOUSEHOLD INPUT RECORD (SOLAR/BATTERY ROI)     *
000400*                                                               *
000500*   One record per household ROI request.  Battery size,       *
000600*   annual usage and solar array size drive the once-per-run    *
000700*   household factors computed by SETSRROI before the tariff    *
000800*   table is scanned.                                           *
000900*                                                               *
001000*****************************************************************
001100*
001200* Changes:
001300* 06/02/88 djb -        Original layout for rate-shopper batch.
001400* 19/09/94 djb -    .01 Widened usage field, added filler pad.
001500* 12/03/99 krt -    .02 Y2K review - no date fields, no change.
001600* 22/11/16 slm -    .03 Renamed per house SR- prefix standard.
001700* 14/10/25 vbc -    .04 Taken over for the new ROI batch suite.
001800*
001900 01  SRH-REC.
002000     05  SRH-BATTERY-SIZE            PIC 9(3)V9(2).
002100     05  SRH-USAGE-KWH               PIC 9(5)V9(2).
002200     05  SRH-SOLAR-SIZE              PIC 9(3)V9(2).
002300     05  FILLER                      PIC X(3).
