000100*****************************************************************
000200*                                                               *
000300*                 S E T S R F I N                                *
000400*         LOAN AMORTIZATION / FINANCE ENGINE                     *
000500*                                                               *
000600*   FOR EACH LOAN REQUEST, RESOLVES THE ANNUAL RATE (MARKET     *
000700*   TIER LOOKUP, FIXED GREEN RATE, OR CUSTOM RATE SUPPLIED ON    *
000800*   THE REQUEST), THEN COMPUTES THE STANDARD REDUCING-BALANCE    *
000900*   MONTHLY PAYMENT, TOTAL COST AND TOTAL INTEREST.  ONE LOAN    *
001000*   REQUEST ALWAYS PRODUCES EXACTLY ONE RESULT ROW, OR A         *
001100*   REJECTION MESSAGE - SEE 030-VALIDATE-LOAN.                   *
001200*                                                               *
001300*****************************************************************
001400*
001500 IDENTIFICATION          DIVISION.
001600 PROGRAM-ID.             SETSRFIN.
001700 AUTHOR.                 DJB.
001800 INSTALLATION.           SUNWARD ENERGY SYSTEMS - RATES DEPT.
001900 DATE-WRITTEN.           11/07/89.
002000 DATE-COMPILED.
002100 SECURITY.               COMPANY CONFIDENTIAL.
002200*
002300* REMARKS.               FINANCE / LOAN AMORTIZATION BATCH.
002400*                        MARKET RATE TIER LOOKUP WAS ORIGINALLY
002500*                        A SEPARATE STEP IN A RATE-QUOTE RUN -
002600*                        SEE CHANGES BELOW - NOW FOLDED INTO
002700*                        THIS PROGRAM AS 045-BEST-RATE-LOOKUP.
002800*
002900* CHANGES:
003000* 11/07/89 DJB -        ORIGINAL VERSION, MARKET RATE ONLY, ONE
003100*                       FIXED RATE FOR ALL TERMS.
003200* 14/05/91 DJB -    .01 ADDED 3/5/7 YEAR RATE TIERS, LARGE-LOAN
003300*                       DISCOUNT, 3% FLOOR PER LENDING POLICY.
003400* 19/09/94 DJB -    .02 ADDED GREEN-ENERGY FIXED RATE OPTION.
003500* 12/03/99 KRT -    .03 Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003600* 03/06/05 KRT -    .04 ZERO-RATE LOANS NOW SHORT-CIRCUIT TO
003700*                       STRAIGHT-LINE DIVISION - WAS ABENDING ON
003800*                       A DIVIDE BY ZERO IN THE FACTOR LOOP.
003900* 22/11/16 SLM -    .05 RENAMED FIELDS TO THE HOUSE SR- PREFIX
004000*                       STANDARD; WAS SHOP- BEFORE THIS.
004100* 14/10/25 VBC -    .06 TAKEN OVER FOR THE NEW ROI BATCH SUITE,
004200*                       SR2601.  CUSTOM RATE SOURCE ADDED.
004300* 13/11/25 VBC -    .07 RATE TIER TABLE FOLDED INTO THIS RUN -
004400*                       NO MORE LIVE RATE FEED, FIXED TABLE ONLY.
004500* 10/08/26 VBC -    .08 DROPPED THE UPSI TRACE SWITCH - NOT A
004600*                       DEVICE THIS SHOP USES.  RESOLVED-RATE
004700*                       TRACE DISPLAY REMOVED WITH IT.
004800*
004900 ENVIRONMENT             DIVISION.
005000 CONFIGURATION           SECTION.
005100 SPECIAL-NAMES.
005200     CONSOLE IS CRT.
005300*
005400 INPUT-OUTPUT            SECTION.
005500 FILE-CONTROL.
005600*
005700     SELECT SRL-FILE     ASSIGN TO "SRLOANIN"
005800                          ORGANIZATION LINE SEQUENTIAL.
005900*
006000     SELECT SRF-FILE     ASSIGN TO "SRFINOUT"
006100                          ORGANIZATION LINE SEQUENTIAL.
006200*
006300 DATA                    DIVISION.
006400 FILE                    SECTION.
006500*
006600 FD  SRL-FILE
006700     RECORD CONTAINS 40 CHARACTERS
006800     LABEL RECORDS ARE STANDARD
006900     DATA RECORD IS SRL-REC.
007000 COPY "srl1500.dd.cbl".
007100*
007200 FD  SRF-FILE
007300     RECORD CONTAINS 90 CHARACTERS
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS SRF-REC.
007600 COPY "srf2000.dd.cbl".
007700*
007800 WORKING-STORAGE         SECTION.
007900*
008000 01  VARIABLES.
008100     05  SRL-EOF-SW              PIC 9(1)      VALUE 0.
008200     05  WS-REJECT-SW            PIC 9(1)      VALUE 0.
008300     05  WS-REC-CTR              PIC 9(5)      COMP VALUE 0.
008400     05  WS-REJECT-CTR           PIC 9(5)      COMP VALUE 0.
008500     05  WS-PMT-IX               PIC 9(4)      COMP VALUE 0.
008600*
008700 01  RATE-WORK.
008800     05  WS-RESOLVED-RATE        PIC 9V9(4)    COMP-3.
008900     05  WS-TABLE-RATE           PIC 9V9(4)    COMP-3.
009000     05  WS-MONTHLY-RATE         PIC 9V9(8)    COMP-3.
009100     05  WS-ONE-PLUS-RATE        PIC 9V9(8)    COMP-3.
009200     05  WS-FACTOR               PIC 9(3)V9(10) COMP-3.
009300     05  WS-NUM-PAYMENTS         PIC 9(4)      COMP.
009400*
009500 01  FINANCE-WORK.
009600     05  WS-MONTHLY-PAYMENT      PIC 9(6)V99   COMP-3.
009700     05  WS-TOTAL-COST           PIC 9(8)V99   COMP-3.
009800     05  WS-TOTAL-INTEREST       PIC 9(8)V99   COMP-3.
009900     05  WS-MONTHLY-COST-VS-CASH PIC 9(6)V99   COMP-3.
010000*
010100*    LOAN-RATE-TIER REFERENCE TABLE - FALLBACK RATES, THE
010200*    LIVE BANK-OF-ENGLAND/MARKET RATE FEED IS NOT CARRIED
010300*    INTO THE BATCH VERSION - SEE CHANGE .07 ABOVE.
010400*
010500 01  RATE-REFERENCE-TABLE.
010600     05  WS-RATE-BASE            PIC 9V9(4)    VALUE .0525.
010700     05  WS-RATE-3YR             PIC 9V9(4)    VALUE .0710.
010800     05  WS-RATE-5YR             PIC 9V9(4)    VALUE .0590.
010900     05  WS-RATE-7YR             PIC 9V9(4)    VALUE .0650.
011000     05  WS-RATE-GREEN           PIC 9V9(4)    VALUE .0420.
011100     05  WS-LARGE-LOAN-DISCOUNT  PIC 9V9(4)    VALUE .0050.
011200     05  WS-RATE-FLOOR           PIC 9V9(4)    VALUE .0300.
011300     05  WS-LARGE-LOAN-THRESHOLD PIC 9(7)V99   VALUE 15000.00.
011400*
011500 PROCEDURE               DIVISION.
011600*
011700 A010-MAIN-LINE.
011800     DISPLAY SPACES UPON CRT.
011900     DISPLAY "* * * * B E G I N   S E T S R F I N"
012000         UPON CRT AT 1401.
012100     OPEN INPUT SRL-FILE.
012200     OPEN OUTPUT SRF-FILE.
012300     PERFORM 010-READ-LOAN.
012400     PERFORM 020-PROCESS-LOAN THRU 020-PROCESS-LOAN-EXIT
012500         UNTIL SRL-EOF-SW = 1.
012600     PERFORM 900-END-RTN.
012700*
012800 010-READ-LOAN.
012900     READ SRL-FILE
013000         AT END MOVE 1 TO SRL-EOF-SW.
013100*
013200 020-PROCESS-LOAN.
013300     MOVE 0 TO WS-REJECT-SW.
013400     PERFORM 030-VALIDATE-LOAN.
013500     IF WS-REJECT-SW = 1
013600         ADD 1 TO WS-REJECT-CTR
013700         DISPLAY "LOAN REJECTED - PRINCIPAL/TERM INVALID"
013800             UPON CRT AT 1901
013900     ELSE
014000         PERFORM 040-RESOLVE-RATE
014100         PERFORM 050-COMPUTE-FINANCE
014200         PERFORM 060-WRITE-RESULT.
014300     PERFORM 010-READ-LOAN.
014400 020-PROCESS-LOAN-EXIT.
014500     EXIT.
014600*
014700 030-VALIDATE-LOAN.
014800*    ANNUAL-RATE IS CARRIED UNSIGNED ON SRL-REC SO IT CANNOT
014900*    GO BELOW ZERO ON THIS FILE FORMAT - THE RATE SERVICE'S
015000*    NEGATIVE-RATE REJECT RULE HAS NO CASE THAT CAN REACH US.
015100     IF SRL-PRINCIPAL-AMOUNT = 0
015200     OR SRL-LOAN-TERM-YEARS = 0
015300         MOVE 1 TO WS-REJECT-SW.
015400*
015500 040-RESOLVE-RATE.
015600     IF SRL-RATE-SOURCE = "CURRENT-MARKET"
015700         PERFORM 045-BEST-RATE-LOOKUP
015800     ELSE
015900     IF SRL-RATE-SOURCE = "GREEN-ENERGY"
016000         MOVE WS-RATE-GREEN TO WS-RESOLVED-RATE
016100     ELSE
016200         MOVE SRL-ANNUAL-RATE TO WS-RESOLVED-RATE.
016300*
016400 045-BEST-RATE-LOOKUP.
016500     IF SRL-LOAN-TERM-YEARS = 3
016600         MOVE WS-RATE-3YR TO WS-TABLE-RATE
016700     ELSE
016800     IF SRL-LOAN-TERM-YEARS = 7
016900         MOVE WS-RATE-7YR TO WS-TABLE-RATE
017000     ELSE
017100         MOVE WS-RATE-5YR TO WS-TABLE-RATE.
017200     IF SRL-PRINCIPAL-AMOUNT >= WS-LARGE-LOAN-THRESHOLD
017300         COMPUTE WS-RESOLVED-RATE ROUNDED =
017400             WS-TABLE-RATE - WS-LARGE-LOAN-DISCOUNT
017500         IF WS-RESOLVED-RATE < WS-RATE-FLOOR
017600             MOVE WS-RATE-FLOOR TO WS-RESOLVED-RATE
017700     ELSE
017800         MOVE WS-TABLE-RATE TO WS-RESOLVED-RATE.
017900*
018000 050-COMPUTE-FINANCE.
018100     IF WS-RESOLVED-RATE = 0
018200         COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
018300             SRL-PRINCIPAL-AMOUNT / (SRL-LOAN-TERM-YEARS * 12)
018400         MOVE SRL-PRINCIPAL-AMOUNT TO WS-TOTAL-COST
018500         MOVE 0 TO WS-TOTAL-INTEREST
018600         MOVE 0 TO WS-MONTHLY-COST-VS-CASH
018700     ELSE
018800         COMPUTE WS-MONTHLY-RATE ROUNDED = WS-RESOLVED-RATE / 12
018900         COMPUTE WS-NUM-PAYMENTS = SRL-LOAN-TERM-YEARS * 12
019000         COMPUTE WS-ONE-PLUS-RATE = 1 + WS-MONTHLY-RATE
019100         MOVE 1 TO WS-FACTOR
019200         MOVE 1 TO WS-PMT-IX
019300         PERFORM 052-COMPUTE-FACTOR THRU 052-COMPUTE-FACTOR-EXIT
019400             UNTIL WS-PMT-IX > WS-NUM-PAYMENTS
019500         COMPUTE WS-MONTHLY-PAYMENT ROUNDED =
019600             SRL-PRINCIPAL-AMOUNT * (WS-MONTHLY-RATE * WS-FACTOR)
019700                                  / (WS-FACTOR - 1)
019800         COMPUTE WS-TOTAL-COST ROUNDED =
019900             WS-MONTHLY-PAYMENT * WS-NUM-PAYMENTS
020000         COMPUTE WS-TOTAL-INTEREST ROUNDED =
020100             WS-TOTAL-COST - SRL-PRINCIPAL-AMOUNT
020200         COMPUTE WS-MONTHLY-COST-VS-CASH ROUNDED =
020300             WS-TOTAL-INTEREST / WS-NUM-PAYMENTS.
020400*
020500*    FACTOR = (1 + MONTHLY-RATE) ** NUM-PAYMENTS BY REPEATED
020600*    MULTIPLICATION - KEEP FULL PRECISION HERE, ONLY THE MONEY
020700*    FIELDS ABOVE GET ROUNDED.
020800*
020900 052-COMPUTE-FACTOR.
021000     MULTIPLY WS-ONE-PLUS-RATE BY WS-FACTOR.
021100     ADD 1 TO WS-PMT-IX.
021200 052-COMPUTE-FACTOR-EXIT.
021300     EXIT.
021400*
021500 060-WRITE-RESULT.
021600     MOVE SRL-PRINCIPAL-AMOUNT     TO SRF-PRINCIPAL-AMOUNT.
021700     MOVE SRL-LOAN-TERM-YEARS      TO SRF-LOAN-TERM-YEARS.
021800     MOVE WS-RESOLVED-RATE         TO SRF-ANNUAL-RATE.
021900     MOVE WS-MONTHLY-PAYMENT       TO SRF-MONTHLY-PAYMENT.
022000     MOVE WS-TOTAL-COST            TO SRF-TOTAL-COST.
022100     MOVE WS-TOTAL-INTEREST        TO SRF-TOTAL-INTEREST.
022200     MOVE WS-MONTHLY-COST-VS-CASH  TO SRF-MONTHLY-COST-VS-CASH.
022300     MOVE SRL-RATE-SOURCE          TO SRF-RATE-SOURCE.
022400     WRITE SRF-REC.
022500     ADD 1 TO WS-REC-CTR.
022600*
022700 900-END-RTN.
022800     DISPLAY "SETSRFIN COMPLETE - RESULTS WRITTEN = "
022900         UPON CRT AT 1801.
023000     DISPLAY WS-REC-CTR UPON CRT AT 1839.
023100     DISPLAY "LOANS REJECTED                     = "
023200         UPON CRT AT 1901.
023300     DISPLAY WS-REJECT-CTR UPON CRT AT 1939.
023400     CLOSE SRL-FILE.
023500     CLOSE SRF-FILE.
023600     STOP RUN.
