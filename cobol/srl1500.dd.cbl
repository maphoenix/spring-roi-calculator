000100*****************************************************************
000200*                                                               *
000300*   SRL1500  --  LOAN INPUT RECORD (FINANCE REQUEST)             *
000400*                                                                *
000500*   One record per financing run.  RATE-SOURCE selects how      *
000600*   SETSRFIN resolves the annual rate - CURRENT-MARKET from      *
000700*   the reference rate tiers, GREEN-ENERGY the fixed green       *
000800*   rate, or CUSTOM the rate carried on this record.             *
000900*                                                                *
001000*****************************************************************
001100*
001200* Changes:
001300* 11/07/89 djb -        Original layout, market rate only.
001400* 19/09/94 djb -    .01 Added RATE-SOURCE for green-energy loans.
001500* 12/03/99 krt -    .02 Y2K review - no date fields, no change.
001600* 22/11/16 slm -    .03 Renamed per house SR- prefix standard.
001700* 14/10/25 vbc -    .04 Taken over for the new ROI batch suite.
001800* 10/08/26 vbc -    .05 Added the RATE-SOURCE condition-names.
001900*
002000 01  SRL-REC.
002100     05  SRL-PRINCIPAL-AMOUNT        PIC 9(7)V9(2).
002200     05  SRL-PRINCIPAL-AMOUNT-X REDEFINES SRL-PRINCIPAL-AMOUNT
002300                                     PIC X(9).
002400     05  SRL-LOAN-TERM-YEARS         PIC 9(2).
002500     05  SRL-ANNUAL-RATE-FIELD.
002600         10  SRL-ANNUAL-RATE         PIC 9V9(4).
002700     05  SRL-ANNUAL-RATE-X REDEFINES SRL-ANNUAL-RATE-FIELD
002800                                     PIC X(5).
002900     05  SRL-RATE-SOURCE             PIC X(20).
003000         88  SRL-RATE-SOURCE-MARKET  VALUE "CURRENT-MARKET".
003100         88  SRL-RATE-SOURCE-GREEN   VALUE "GREEN-ENERGY".
003200         88  SRL-RATE-SOURCE-CUSTOM  VALUE "CUSTOM".
003300     05  FILLER                      PIC X(4).
