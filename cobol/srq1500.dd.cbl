000100*****************************************************************
000200*                                                               *
000300*   SRQ1500  --  MCS LOOKUP REQUEST RECORD                       *
000400*                                                                *
000500*   One record per self-consumption lookup request, fed to      *
000600*   SETSRMCS after the reference table has been loaded.          *
000700*                                                                *
000800*****************************************************************
000900*
001000* Changes:
001100* 22/11/16 slm -        Original layout.
001200* 14/10/25 vbc -    .01 Taken over for the new ROI batch suite.
001300* 13/11/25 vbc -    .02 Added raw X-view fields for bad-request
001400*                       diagnostics.
001500*
001600 01  SRQ-REC.
001700     05  SRQ-OCCUPANCY-DAYS          PIC 9(1).
001800     05  SRQ-CONSUMPTION-FIELD.
001900         10  SRQ-ANNUAL-CONSUMPTION  PIC 9(5)V9(2).
002000     05  SRQ-CONSUMPTION-X REDEFINES SRQ-CONSUMPTION-FIELD
002100                                     PIC X(7).
002200     05  SRQ-PV-FIELD.
002300         10  SRQ-PV-GENERATION       PIC 9(5)V9(2).
002400     05  SRQ-PV-X REDEFINES SRQ-PV-FIELD
002500                                     PIC X(7).
002600     05  SRQ-BATTERY-SIZE            PIC 9(3)V9(2).
002700     05  FILLER                      PIC X(5).
