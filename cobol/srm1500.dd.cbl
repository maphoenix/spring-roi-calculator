000100*****************************************************************
000200*                                                               *
000300*   SRM1500  --  MCS REFERENCE DATA RECORD (RAW CSV LINE)        *
000400*                                                                *
000500*   One line per MCS self-consumption reference row.  The       *
000600*   file is header-row-first, comma-delimited text - SETSRMCS   *
000700*   UNSTRINGs each data line into SRM-TABLE at program start     *
000800*   and skips the header and any line that will not parse.      *
000900*                                                                *
001000*****************************************************************
001100*
001200* Changes:
001300* 22/11/16 slm -        Original layout, MCS dataset sample.
001400* 14/10/25 vbc -    .01 Taken over for the new ROI batch suite.
001500* 13/11/25 vbc -    .02 Split off a trailing pad so the record
001600*                       matches the group/FILLER shape of every
001700*                       other layout in this suite.
001800*
001900 01  SRM-REC.
002000     05  SRM-LINE-TEXT               PIC X(78).
002100     05  FILLER                      PIC X(2).
